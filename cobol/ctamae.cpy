000100******************************************************************
000200*   CTAMAE.CPY                                                    *
000300*   -------                                                       *
000400*   LAYOUT DEL MAESTRO DE CUENTAS (CUENTAS / cuentas.ubd).         *
000500*   UNA CUENTA POR CLIENTE/TIPO, CLAVE POR CTA-NUMERO-CUENTA.      *
000600*   COPIADO POR BANK1, BANK5, BANK8 Y BANK9.                      *
000700*                                                                  *
000800*   HISTORIAL                                                     *
000900*     1986-02-10 JLG  VERSION INICIAL (ALTA Y SALDOS)              *
001000*     1988-07-22 JLG  SE AMPLIA TIPO-CUENTA A PLAZO_FIJO/VISTA     *
001100*     1991-11-04 MTS  SE AÑADE LIMITE-SOBREGIRO Y FLAGS PERMITE-*  *
001200*     1994-05-30 MTS  SE AÑADE SUCURSAL/EJECUTIVO PARA SEGUIMIENTO *
001300*     1996-09-12 RPL  SE AÑADE DIAS-INACTIVIDAD (EXPURGO CUENTAS)  *
001400*     1998-12-18 RPL  Y2K: FECHAS A 9(08) AAAAMMDD, VER TAMBIEN    *
001500*                     EL CAMBIO EN BANK1/BANK4/BANK5/BANK6/BANK8   *
001600*     2001-03-09 DCF  SE AÑADE REDEFINES DE FECHAS PARA INFORMES   *
001700******************************************************************
001800 01  CTA-REGISTRO.
001900     02  CTA-NUMERO-CUENTA           PIC X(20).
002000     02  CTA-CLIENTE.
002100         03  CTA-CLIENTE-ID          PIC X(13).
002200         03  CTA-CLIENTE-NOMBRE      PIC X(100).
002300     02  CTA-TIPO-CUENTA             PIC X(10).
002400         88  CTA-TIPO-AHORROS        VALUE "AHORROS".
002500         88  CTA-TIPO-CORRIENTE      VALUE "CORRIENTE".
002600         88  CTA-TIPO-PLAZOFIJO      VALUE "PLAZO_FIJO".
002700         88  CTA-TIPO-VISTA          VALUE "VISTA".
002800     02  CTA-ESTADO-CUENTA           PIC X(09).
002900         88  CTA-ACTIVA              VALUE "ACTIVA".
003000         88  CTA-INACTIVA            VALUE "INACTIVA".
003100         88  CTA-BLOQUEADA           VALUE "BLOQUEADA".
003200         88  CTA-CERRADA             VALUE "CERRADA".
003300     02  CTA-SALDOS.
003400         03  CTA-SALDO-DISPONIBLE    PIC S9(9)V99.
003500         03  CTA-SALDO-CONTABLE      PIC S9(9)V99.
003600         03  CTA-LIMITE-SOBREGIRO    PIC S9(9)V99.
003700     02  CTA-SALDOS-EDICION REDEFINES CTA-SALDOS.
003800         03  CTA-SALDO-DISP-ED       PIC S9(9)V99 SIGN LEADING
003900                                                  SEPARATE.
004000         03  CTA-SALDO-CONT-ED       PIC S9(9)V99 SIGN LEADING
004100                                                  SEPARATE.
004200         03  CTA-LIMITE-SOBRE-ED     PIC S9(9)V99 SIGN LEADING
004300                                                  SEPARATE.
004400     02  CTA-FECHA-CREACION          PIC 9(08).
004500     02  CTA-FECHA-CREACION-AAMMDD REDEFINES CTA-FECHA-CREACION.
004600         03  CTA-FC-ANO              PIC 9(04).
004700         03  CTA-FC-MES              PIC 9(02).
004800         03  CTA-FC-DIA              PIC 9(02).
004900     02  CTA-FECHA-ULT-ACTUAL        PIC 9(08).
005000     02  CTA-FECHA-ULT-ACTUAL-R REDEFINES CTA-FECHA-ULT-ACTUAL.
005100         03  CTA-FU-ANO              PIC 9(04).
005200         03  CTA-FU-MES              PIC 9(02).
005300         03  CTA-FU-DIA              PIC 9(02).
005400     02  CTA-MONEDA                  PIC X(03).
005500         88  CTA-MONEDA-USD          VALUE "USD".
005600         88  CTA-MONEDA-EUR          VALUE "EUR".
005700         88  CTA-MONEDA-COP          VALUE "COP".
005800     02  CTA-SUCURSAL                PIC X(10).
005900     02  CTA-EJECUTIVO               PIC X(50).
006000     02  CTA-FLAGS.
006100         03  CTA-PERMITE-DEBITO      PIC X(01).
006200             88  CTA-DEBITO-SI       VALUE "Y".
006300             88  CTA-DEBITO-NO       VALUE "N".
006400         03  CTA-PERMITE-CREDITO     PIC X(01).
006500             88  CTA-CREDITO-SI      VALUE "Y".
006600             88  CTA-CREDITO-NO      VALUE "N".
006700         03  CTA-GENERA-EXTRACTOS    PIC X(01).
006800             88  CTA-EXTRACTOS-SI    VALUE "Y".
006900             88  CTA-EXTRACTOS-NO    VALUE "N".
007000     02  CTA-DIAS-INACTIVIDAD        PIC 9(04) COMP.
007100     02  FILLER                      PIC X(30).
