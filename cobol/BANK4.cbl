000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. J L GARRIDO.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*   BANK4 - PROCESO BATCH DE ALTA DE MOVIMIENTOS                 *
001000*   --------------------------------------------                 *
001100*   LEE EL FICHERO DE SOLICITUDES DE MOVIMIENTO (SOL-MOVTOS) POR  *
001200*   ORDEN DE LLEGADA, COMPRUEBA QUE EL COMPROBANTE NO EXISTA      *
001300*   TODAVIA, LLAMA A BANK5 PARA QUE APLIQUE EL DEBITO O EL        *
001400*   CREDITO SOBRE EL SALDO DE LA CUENTA Y, SI BANK5 LO ACEPTA,    *
001500*   GRABA EL MOVIMIENTO EN F-MOVIMIENTOS.                         *
001600*                                                                 *
001700*   HISTORIAL DE MODIFICACIONES                                  *
001800*   ---------------------------                                  *
001900*     04/02/1987 JLG 0007  PRIMERA VERSION: RETIRADA DE EFECTIVO  *
002000*                          EN CAJERO (SOLO DEBITO)                *
002100*     19/04/1989 JLG 0041  SOPORTE DE INGRESO (CREDITO)           *
002200*     04/11/1991 MTS 0077  CONTROL DE LIMITE DE SOBREGIRO         *
002300*                          (DELEGADO EN BANK5)                    *
002400*     18/12/1998 RPL 0133  Y2K: ACCEPT FROM DATE YYYYMMDD         *
002500*     09/03/2001 DCF 0151  EL PROGRAMA DEJA DE SER UN CAJERO CON  *
002600*                          PANTALLA: PASA A SER UN PROCESO BATCH  *
002700*                          QUE LEE SOL-MOVTOS Y LLAMA A BANK5     *
002800*     09/03/2001 DCF 0151  NUEVO MAESTRO MOVMAE.CPY (COMPROBANTE  *
002900*                          ALFANUMERICO EN LUGAR DE MOV-NUM)      *
003000*     23/03/2001 DCF 0154  COMPROBANTE UNICO: SE RECHAZA LA       *
003100*                          SOLICITUD SI YA EXISTE                 *
003200*     23/03/2001 DCF 0154  GENERACION DE NUMERO DE COMPROBANTE    *
003300*                          CUANDO LA SOLICITUD NO LO TRAE         *
003400*     14/08/2006 HGV 0191  CONTADORES DE MOVIMIENTOS ACEPTADOS Y  *
003500*                          RECHAZADOS PARA EL RESUMEN FINAL       *
003550*     11/02/2009 HGV 0203  REGLA: EL MONTO DE LA SOLICITUD DEBE   *
003560*                          SER MAYOR QUE CERO; EN OTRO CASO SE    *
003570*                          RECHAZA ANTES DE LLAMAR A BANK5        *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-DIGITOS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004400            OFF STATUS IS SW-REPROCESO-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT F-MOVIMIENTOS ASSIGN TO DISK
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS MOV-COMPROBANTE
005200         FILE STATUS IS FS-MOVIMIENTOS.
005300
005400     SELECT SOL-MOVTOS ASSIGN TO SOLMOVTO
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-MOVTOS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  F-MOVIMIENTOS
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "movimientos.ubd".
006300 COPY MOVMAE.
006400
006500 FD  SOL-MOVTOS
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "movtos_entrada.dat".
006800 01  SOL-MOVTO-REGISTRO.
006900     02  SOL-COMPROBANTE         PIC X(20).
007000     02  SOL-NUMERO-CUENTA       PIC X(20).
007100     02  SOL-TIPO-MOVIMIENTO     PIC X(07).
007200     02  SOL-MONTO               PIC S9(9)V99.
007300     02  SOL-CONCEPTO            PIC X(50).
007400     02  SOL-DESCRIPCION         PIC X(200).
007500     02  SOL-SUCURSAL            PIC X(10).
007600     02  SOL-CAJERO              PIC X(50).
007700     02  SOL-CANAL-TRANSACCION   PIC X(20).
007800     02  SOL-REFERENCIA-EXTERNA  PIC X(50).
007900     02  SOL-OBSERVACIONES       PIC X(200).
008000     02  FILLER                  PIC X(20).
008100
008200 WORKING-STORAGE SECTION.
008300 01  WS-FECHA-HOY                PIC 9(08).
008400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
008500     05  WS-FH-ANO               PIC 9(04).
008600     05  WS-FH-MES               PIC 9(02).
008700     05  WS-FH-DIA               PIC 9(02).
008800
008900 01  WS-HORA-HOY                 PIC 9(08).
009000
009100 01  WS-CANDIDATO-COMPROB-GRUPO.
009200     05  FILLER                  PIC X(05) VALUE "COMP-".
009300     05  WS-CANDIDATO-COMP-ANO   PIC 9(04).
009310     05  FILLER                  PIC X(01) VALUE "-".
009320     05  WS-CANDIDATO-COMP-NUM   PIC 9(06).
009330     05  FILLER                  PIC X(04).
009400 01  WS-CANDIDATO-COMPROB-X REDEFINES WS-CANDIDATO-COMPROB-GRUPO
009500                                 PIC X(20).
009600
009700 77  FS-MOVIMIENTOS              PIC X(02).
009800 77  FS-MOVTOS                   PIC X(02).
009900 77  WS-SEMILLA                  PIC 9(06).
009950 77  WS-BASE-COMPROBANTE         PIC 9(12) COMP.
009960 77  WS-COCIENTE-COMPROB         PIC 9(06) COMP.
010000 77  WS-INTENTOS-GENERAR         PIC 9(04) COMP.
010100 77  WS-CONTADOR-ACEPTADOS       PIC 9(06) COMP.
010200 77  WS-CONTADOR-RECHAZADOS      PIC 9(06) COMP.
010300 77  WS-MOTIVO-RECHAZO           PIC X(40).
010400 77  WS-FIN-MOVTOS               PIC X(01) VALUE "N".
010500     88  NO-HAY-MAS-MOVTOS       VALUE "S".
010600
010700 01  LK-PARAMETROS-BANK5.
010800     05  LK-NUMERO-CUENTA        PIC X(20).
010900     05  LK-TIPO-MOVIMIENTO      PIC X(07).
011000     05  LK-MONTO                PIC S9(09)V99.
011100     05  LK-SALDO-ANTERIOR       PIC S9(09)V99.
011200     05  LK-SALDO-POSTERIOR      PIC S9(09)V99.
011300     05  LK-CODIGO-RESULTADO     PIC X(02).
011400         88  LK-RESULTADO-OK         VALUE "OK".
011500         88  LK-RESULTADO-RECHAZADO  VALUE "RC".
011600
011700 PROCEDURE DIVISION.
011800 P-PRINCIPAL.
011900     PERFORM P-INICIO THRU P-INICIO-EXIT.
012000     GO TO P-PROCESAR-SOLICITUDES.
012100 P-PRINCIPAL-EXIT.
012200     EXIT.
012300
012400 P-INICIO.
012500     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
012600     MOVE 0 TO WS-CONTADOR-ACEPTADOS.
012700     MOVE 0 TO WS-CONTADOR-RECHAZADOS.
012800     OPEN I-O F-MOVIMIENTOS.
012900     IF FS-MOVIMIENTOS = "35"
013000         OPEN OUTPUT F-MOVIMIENTOS
013100         CLOSE F-MOVIMIENTOS
013200         OPEN I-O F-MOVIMIENTOS
013300     END-IF.
013400     IF FS-MOVIMIENTOS NOT = "00"
013500         GO TO PSYS-ERR.
013600     OPEN INPUT SOL-MOVTOS.
013700     IF FS-MOVTOS NOT = "00"
013800         GO TO PSYS-ERR.
013900 P-INICIO-EXIT.
014000     EXIT.
014100
014200 P-PROCESAR-SOLICITUDES.
014300     READ SOL-MOVTOS AT END
014400         MOVE "S" TO WS-FIN-MOVTOS
014500         GO TO P-FIN.
014600     PERFORM P-VALIDAR-COMPROBANTE-UNICO
014700         THRU P-VALIDAR-COMPROBANTE-UNICO-EXIT.
014800     IF WS-MOTIVO-RECHAZO NOT = SPACE
014900         PERFORM P-RECHAZAR-SOLICITUD
015000             THRU P-RECHAZAR-SOLICITUD-EXIT
015100         GO TO P-PROCESAR-SOLICITUDES.
015200     PERFORM P-PROCESAR-MOVIMIENTO
015300         THRU P-PROCESAR-MOVIMIENTO-EXIT.
015400     GO TO P-PROCESAR-SOLICITUDES.
015500 P-PROCESAR-SOLICITUDES-EXIT.
015600     EXIT.
015700
015800*   23/03/2001 DCF 0154 - SI LA SOLICITUD NO TRAE COMPROBANTE SE
015900*   GENERA UNO; SI LO TRAE, SE RECHAZA SI YA EXISTE EN EL MAESTRO.
015950*   11/02/2009 HGV 0203 - SE RECHAZA TAMBIEN SI EL MONTO NO ES
015960*   MAYOR QUE CERO.
016000 P-VALIDAR-COMPROBANTE-UNICO.
016100     MOVE SPACE TO WS-MOTIVO-RECHAZO.
016200     IF SOL-TIPO-MOVIMIENTO NOT = "DEBITO" AND
016300        SOL-TIPO-MOVIMIENTO NOT = "CREDITO"
016400         MOVE "TIPO DE MOVIMIENTO NO VALIDO" TO WS-MOTIVO-RECHAZO
016500         GO TO P-VALIDAR-COMPROBANTE-UNICO-EXIT.
016550     IF SOL-MONTO NOT > 0
016560         MOVE "MONTO DEBE SER MAYOR QUE CERO" TO WS-MOTIVO-RECHAZO
016570         GO TO P-VALIDAR-COMPROBANTE-UNICO-EXIT.
016600     IF SOL-COMPROBANTE = SPACE OR SOL-COMPROBANTE = ZERO
016700         PERFORM P-GENERAR-NUMERO-COMPROBANTE
016800             THRU P-GENERAR-NUMERO-COMPROBANTE-EXIT
016900         GO TO P-VALIDAR-COMPROBANTE-UNICO-EXIT.
017000     MOVE SOL-COMPROBANTE TO MOV-COMPROBANTE.
017100     READ F-MOVIMIENTOS INVALID KEY
017200         GO TO P-VALIDAR-COMPROBANTE-UNICO-EXIT.
017300     MOVE "COMPROBANTE YA EXISTE" TO WS-MOTIVO-RECHAZO.
017400 P-VALIDAR-COMPROBANTE-UNICO-EXIT.
017500     EXIT.
017600
017700*   23/03/2001 DCF 0154 - COMPROBANTE COMP-AAAA-NNNNNN. SE
017800*   REGENERA MIENTRAS EL CANDIDATO CHOQUE CON EL MAESTRO.
017900 P-GENERAR-NUMERO-COMPROBANTE.
018000     MOVE 0 TO WS-INTENTOS-GENERAR.
018100 P-GENERAR-NUMERO-COMPROBANTE-LOOP.
018200     ADD 1 TO WS-INTENTOS-GENERAR.
018300     ACCEPT WS-HORA-HOY FROM TIME.
018400     MOVE WS-HORA-HOY(1:6) TO WS-SEMILLA.
018500     MOVE WS-FH-ANO TO WS-CANDIDATO-COMP-ANO.
018600     COMPUTE WS-BASE-COMPROBANTE =
018700         (WS-SEMILLA * 100) + WS-CONTADOR-ACEPTADOS +
018800         WS-INTENTOS-GENERAR.
018900     DIVIDE WS-BASE-COMPROBANTE BY 1000000
019000         GIVING WS-COCIENTE-COMPROB
019100         REMAINDER WS-CANDIDATO-COMP-NUM.
019200     MOVE WS-CANDIDATO-COMPROB-X TO SOL-COMPROBANTE.
019210     MOVE SOL-COMPROBANTE TO MOV-COMPROBANTE.
019220     READ F-MOVIMIENTOS INVALID KEY
019230         GO TO P-GENERAR-NUMERO-COMPROBANTE-EXIT.
019240     IF WS-INTENTOS-GENERAR > 9999
019250         GO TO PSYS-ERR.
019400     GO TO P-GENERAR-NUMERO-COMPROBANTE-LOOP.
019500 P-GENERAR-NUMERO-COMPROBANTE-EXIT.
019600     EXIT.
019700
019800*   09/03/2001 DCF 0151 - LLAMA A BANK5 PARA QUE VALIDE Y APLIQUE
019900*   EL MOVIMIENTO SOBRE EL SALDO; SI LO ACEPTA, GRABA EL MOVTO.
020000 P-PROCESAR-MOVIMIENTO.
020100     MOVE SOL-NUMERO-CUENTA      TO LK-NUMERO-CUENTA.
020200     MOVE SOL-TIPO-MOVIMIENTO    TO LK-TIPO-MOVIMIENTO.
020300     MOVE SOL-MONTO              TO LK-MONTO.
020400     CALL "BANK5" USING LK-PARAMETROS-BANK5.
020500     IF LK-RESULTADO-RECHAZADO
020600         MOVE "CUENTA NO ELEGIBLE PARA EL MOVIMIENTO"
020700             TO WS-MOTIVO-RECHAZO
020800         PERFORM P-RECHAZAR-SOLICITUD
020900             THRU P-RECHAZAR-SOLICITUD-EXIT
021000         GO TO P-PROCESAR-MOVIMIENTO-EXIT.
021100     MOVE MOV-COMPROBANTE        TO SOL-COMPROBANTE.
021200     MOVE SOL-COMPROBANTE        TO MOV-COMPROBANTE.
021300     MOVE SOL-NUMERO-CUENTA      TO MOV-NUMERO-CUENTA.
021400     MOVE SOL-TIPO-MOVIMIENTO    TO MOV-TIPO-MOVIMIENTO.
021500     MOVE SOL-MONTO              TO MOV-MONTO.
021600     MOVE LK-SALDO-ANTERIOR      TO MOV-SALDO-ANTERIOR.
021700     MOVE LK-SALDO-POSTERIOR     TO MOV-SALDO-POSTERIOR.
021800     MOVE SOL-CONCEPTO           TO MOV-CONCEPTO.
021900     MOVE SOL-DESCRIPCION        TO MOV-DESCRIPCION.
022000     MOVE WS-FECHA-HOY           TO MOV-FECHA-MOVIMIENTO.
022100     MOVE WS-FECHA-HOY           TO MOV-FECHA-VALOR.
022200     MOVE SOL-SUCURSAL           TO MOV-SUCURSAL.
022300     MOVE SOL-CAJERO             TO MOV-CAJERO.
022400     MOVE SOL-CANAL-TRANSACCION  TO MOV-CANAL-TRANSACCION.
022500     MOVE SOL-REFERENCIA-EXTERNA TO MOV-REFERENCIA-EXTERNA.
022600     MOVE SOL-OBSERVACIONES      TO MOV-OBSERVACIONES.
022700     SET MOV-PROCESADO-SI TO TRUE.
022800     SET MOV-REVERSADO-NO TO TRUE.
022900     MOVE SPACE TO MOV-MOVIMIENTO-REVERSO.
023000     MOVE SPACE TO FILLER OF MOV-REGISTRO.
023100     WRITE MOV-REGISTRO INVALID KEY
023200         GO TO PSYS-ERR.
023300     ADD 1 TO WS-CONTADOR-ACEPTADOS.
023400     DISPLAY "BANK4 - MOVIMIENTO GRABADO " MOV-COMPROBANTE.
023500 P-PROCESAR-MOVIMIENTO-EXIT.
023600     EXIT.
023700
023800 P-RECHAZAR-SOLICITUD.
023900     ADD 1 TO WS-CONTADOR-RECHAZADOS.
024000     DISPLAY "BANK4 - SOLICITUD RECHAZADA " SOL-COMPROBANTE
024100         " - " WS-MOTIVO-RECHAZO.
024200 P-RECHAZAR-SOLICITUD-EXIT.
024300     EXIT.
024400
024500 P-FIN.
024600     CLOSE F-MOVIMIENTOS.
024700     CLOSE SOL-MOVTOS.
024800     DISPLAY "BANK4 - MOVIMIENTOS ACEPTADOS:  "
024900         WS-CONTADOR-ACEPTADOS.
025000     DISPLAY "BANK4 - MOVIMIENTOS RECHAZADOS: "
025100         WS-CONTADOR-RECHAZADOS.
025200     STOP RUN.
025300 P-FIN-EXIT.
025400     EXIT.
025500
025600 PSYS-ERR.
025700     DISPLAY "BANK4 - ERROR DE FICHERO MOVIMIENTOS "
025800         FS-MOVIMIENTOS.
025900     DISPLAY "BANK4 - ERROR DE FICHERO SOL-MOVTOS " FS-MOVTOS.
026000     CLOSE F-MOVIMIENTOS.
026100     CLOSE SOL-MOVTOS.
026200     STOP RUN.
