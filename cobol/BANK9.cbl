000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. J L GARRIDO.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 11/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*   BANK9 - ESTADISTICAS DE MOVIMIENTOS POR CUENTA               *
001000*   --------------------------------------------                 *
001100*   PROCESO BATCH QUE RECORRE EL MAESTRO DE CUENTAS Y, PARA CADA  *
001200*   CUENTA, BARRE EL FICHERO DE MOVIMIENTOS ACUMULANDO EL TOTAL   *
001300*   DE MOVIMIENTOS, EL TOTAL DE DEBITOS Y EL TOTAL DE CREDITOS.   *
001400*   SE EMITE UNA LINEA DE RESUMEN POR CUENTA.                     *
001500*                                                                 *
001600*   HISTORIAL DE MODIFICACIONES                                  *
001700*   ---------------------------                                  *
001800*     11/03/1991 JLG 0061  PRIMERA VERSION: CONSULTA EN PANTALLA  *
001900*                          DE MOVIMIENTOS Y TRANSFERENCIAS DE LA  *
002000*                          TARJETA, CON FILTRO POR FECHAS         *
002100*     19/02/1994 MTS 0089  PAGINACION DE 15 MOVIMIENTOS POR       *
002200*                          PANTALLA Y NAVEGACION AV/RE PAG        *
002300*     18/12/1998 RPL 0133  Y2K: ACCEPT FROM DATE YYYYMMDD         *
002400*     09/03/2001 DCF 0151  EL PROGRAMA DEJA DE SER UNA CONSULTA   *
002500*                          EN PANTALLA: PASA A SER UN PROCESO     *
002600*                          BATCH DE ESTADISTICAS, SIN SCREEN      *
002700*                          SECTION NI FILTRO DE FECHAS            *
002800*     09/03/2001 DCF 0151  NUEVOS MAESTROS CTAMAE.CPY Y           *
002900*                          MOVMAE.CPY                             *
003000*     16/03/2001 DCF 0153  RECORRIDO DE CUENTAS POR MAESTRO       *
003100*                          COMPLETO EN VEZ DE POR UNA SOLA        *
003200*                          TARJETA; UNA LINEA DE RESUMEN POR      *
003300*                          CUENTA ENCONTRADA                      *
003400*     16/03/2001 DCF 0153  TOTAL-MOVIMIENTOS / TOTAL-DEBITOS /    *
003500*                          TOTAL-CREDITOS ACUMULADOS POR CUENTA   *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-DIGITOS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004400            OFF STATUS IS SW-REPROCESO-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CUENTAS ASSIGN TO CUENTAS
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS CTA-NUMERO-CUENTA
005200         FILE STATUS IS FS-CUENTAS.
005300
005400     SELECT F-MOVIMIENTOS ASSIGN TO DISK
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS DYNAMIC
005700         RECORD KEY IS MOV-COMPROBANTE
005800         FILE STATUS IS FS-MOVIMIENTOS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CUENTAS
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "cuentas.ubd".
006500 COPY CTAMAE.
006600
006700 FD  F-MOVIMIENTOS
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "movimientos.ubd".
007000 COPY MOVMAE.
007100
007200 WORKING-STORAGE SECTION.
007300 01  WS-FECHA-HOY                PIC 9(08).
007400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
007500     05  WS-FH-ANO               PIC 9(04).
007600     05  WS-FH-MES               PIC 9(02).
007700     05  WS-FH-DIA               PIC 9(02).
007800
007900 01  WS-RESUMEN-CUENTA.
008000     05  WS-RES-NUMERO-CUENTA    PIC X(20).
008100     05  WS-RES-TOTAL-MOVTOS     PIC 9(06) COMP.
008200     05  WS-RES-TOTAL-DEBITOS    PIC 9(06) COMP.
008300     05  WS-RES-TOTAL-CREDITOS   PIC 9(06) COMP.
008400 01  WS-RESUMEN-EDICION REDEFINES WS-RESUMEN-CUENTA.
008500     05  FILLER                  PIC X(20).
008600     05  WS-RES-MOVTOS-ED        PIC ZZZ,ZZ9.
008700     05  WS-RES-DEBITOS-ED       PIC ZZZ,ZZ9.
008800     05  WS-RES-CREDITOS-ED      PIC ZZZ,ZZ9.
008900
009000 77  FS-CUENTAS                  PIC X(02).
009100 77  FS-MOVIMIENTOS              PIC X(02).
009200 77  WS-CUENTAS-PROCESADAS       PIC 9(06) COMP VALUE 0.
009300 77  WS-FIN-CUENTAS              PIC X(01) VALUE "N".
009400     88  NO-HAY-MAS-CUENTAS      VALUE "S".
009500 77  WS-FIN-MOVTOS               PIC X(01) VALUE "N".
009600     88  NO-HAY-MAS-MOVTOS       VALUE "S".
009700
009800 PROCEDURE DIVISION.
009900 P-PRINCIPAL.
010000     PERFORM P-INICIO THRU P-INICIO-EXIT.
010100     GO TO P-RECORRER-CUENTAS.
010200 P-PRINCIPAL-EXIT.
010300     EXIT.
010400
010500 P-INICIO.
010600     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
010700     OPEN INPUT CUENTAS.
010800     IF FS-CUENTAS NOT = "00"
010900         GO TO PSYS-ERR.
011000     OPEN INPUT F-MOVIMIENTOS.
011100     IF FS-MOVIMIENTOS NOT = "00"
011200         GO TO PSYS-ERR.
011300     DISPLAY "BANK9 - ESTADISTICAS DE MOVIMIENTOS - "
011400         WS-FH-DIA "/" WS-FH-MES "/" WS-FH-ANO.
011500 P-INICIO-EXIT.
011600     EXIT.
011700
011800*   16/03/2001 DCF 0153 - SE LEE EL MAESTRO DE CUENTAS DE PRINCIPIO
011900*   A FIN Y, POR CADA CUENTA, SE ACUMULAN SUS ESTADISTICAS.
012000 P-RECORRER-CUENTAS.
012100     READ CUENTAS NEXT RECORD AT END
012200         MOVE "S" TO WS-FIN-CUENTAS
012300         GO TO P-FIN.
012400     PERFORM P-ACUMULAR-ESTADISTICAS
012500         THRU P-ACUMULAR-ESTADISTICAS-EXIT.
012600     PERFORM P-MOSTRAR-RESUMEN THRU P-MOSTRAR-RESUMEN-EXIT.
012700     ADD 1 TO WS-CUENTAS-PROCESADAS.
012800     GO TO P-RECORRER-CUENTAS.
012900 P-RECORRER-CUENTAS-EXIT.
013000     EXIT.
013100
013200*   16/03/2001 DCF 0153 - BARRIDO COMPLETO DE F-MOVIMIENTOS PARA LA
013300*   CUENTA ACTUAL. SE CIERRA Y REABRE EL FICHERO DE MOVIMIENTOS
013400*   PARA GARANTIZAR QUE CADA CUENTA EMPIEZA SU BARRIDO DESDE EL
013500*   PRIMER REGISTRO.
013600 P-ACUMULAR-ESTADISTICAS.
013700     MOVE CTA-NUMERO-CUENTA TO WS-RES-NUMERO-CUENTA.
013800     MOVE 0 TO WS-RES-TOTAL-MOVTOS.
013900     MOVE 0 TO WS-RES-TOTAL-DEBITOS.
014000     MOVE 0 TO WS-RES-TOTAL-CREDITOS.
014100     CLOSE F-MOVIMIENTOS.
014200     OPEN INPUT F-MOVIMIENTOS.
014300     IF FS-MOVIMIENTOS NOT = "00"
014400         GO TO PSYS-ERR.
014500     MOVE "N" TO WS-FIN-MOVTOS.
014600 P-BARRER-MOVIMIENTOS.
014700     READ F-MOVIMIENTOS NEXT RECORD AT END
014800         MOVE "S" TO WS-FIN-MOVTOS
014900         GO TO P-ACUMULAR-ESTADISTICAS-EXIT.
015000     IF MOV-NUMERO-CUENTA NOT = CTA-NUMERO-CUENTA
015100         GO TO P-BARRER-MOVIMIENTOS.
015200     ADD 1 TO WS-RES-TOTAL-MOVTOS.
015300     IF MOV-ES-DEBITO
015400         ADD 1 TO WS-RES-TOTAL-DEBITOS
015500     ELSE
015600         IF MOV-ES-CREDITO
015700             ADD 1 TO WS-RES-TOTAL-CREDITOS
015800         END-IF
015900     END-IF.
016000     GO TO P-BARRER-MOVIMIENTOS.
016100 P-ACUMULAR-ESTADISTICAS-EXIT.
016200     EXIT.
016300
016400 P-MOSTRAR-RESUMEN.
016500     MOVE WS-RES-TOTAL-MOVTOS   TO WS-RES-MOVTOS-ED.
016600     MOVE WS-RES-TOTAL-DEBITOS  TO WS-RES-DEBITOS-ED.
016700     MOVE WS-RES-TOTAL-CREDITOS TO WS-RES-CREDITOS-ED.
016800     DISPLAY "BANK9 - CUENTA " WS-RES-NUMERO-CUENTA
016900         " TOTAL-MOVIMIENTOS " WS-RES-MOVTOS-ED
017000         " TOTAL-DEBITOS "     WS-RES-DEBITOS-ED
017100         " TOTAL-CREDITOS "    WS-RES-CREDITOS-ED.
017200 P-MOSTRAR-RESUMEN-EXIT.
017300     EXIT.
017400
017500 P-FIN.
017600     CLOSE CUENTAS.
017700     CLOSE F-MOVIMIENTOS.
017800     DISPLAY "BANK9 - CUENTAS PROCESADAS: "
017900         WS-CUENTAS-PROCESADAS.
018000     STOP RUN.
018100 P-FIN-EXIT.
018200     EXIT.
018300
018400 PSYS-ERR.
018500     DISPLAY "BANK9 - ERROR DE FICHERO CUENTAS " FS-CUENTAS.
018600     DISPLAY "BANK9 - ERROR DE FICHERO MOVIMIENTOS "
018700         FS-MOVIMIENTOS.
018800     CLOSE CUENTAS.
018900     CLOSE F-MOVIMIENTOS.
019000     STOP RUN.
