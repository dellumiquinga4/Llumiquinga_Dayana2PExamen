000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J L GARRIDO.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 02/10/1986.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*   BANK1 - PROCESO BATCH DE ALTA DE CUENTAS                      *
001000*   ---------------------------------------                      *
001100*   LEE EL FICHERO DE SOLICITUDES DE ALTA (SOL-ALTAS) Y DA DE     *
001200*   ALTA CADA CUENTA QUE SUPERE LAS REGLAS DE ELEGIBILIDAD EN EL  *
001300*   MAESTRO DE CUENTAS (CUENTAS). SI LA SOLICITUD NO TRAE NUMERO  *
001400*   DE CUENTA, SE GENERA UNO DE 10 DIGITOS GARANTIZADO UNICO.     *
001500*                                                                 *
001600*   HISTORIAL DE MODIFICACIONES                                  *
001700*   ---------------------------                                  *
001800*     02/10/1986 JLG 0000  PRIMERA VERSION: ALTA CONTRA TARJETAS  *
001900*     15/03/1987 JLG 0012  CONTROL DE INTENTOS DE PIN (CAJERO)    *
002000*     22/07/1988 JLG 0034  SOPORTE PLAZO_FIJO/VISTA EN EL ALTA    *
002100*     04/11/1991 MTS 0077  LIMITE DE SOBREGIRO EN EL ALTA         *
002200*     30/05/1994 MTS 0101  SUCURSAL/EJECUTIVO EN EL ALTA          *
002300*     12/09/1996 RPL 0118  EXPURGO POR DIAS-INACTIVIDAD           *
002400*     18/12/1998 RPL 0133  Y2K: ACCEPT FROM DATE YYYYMMDD (4 AAAA)*
002500*     09/03/2001 DCF 0151  QUITAMOS EL CAJERO DE TARJETAS: EL     *
002600*                          PROGRAMA PASA A SER PURO PROCESO BATCH *
002700*                          DE ALTA DE CUENTAS CONTRA SOL-ALTAS,   *
002800*                          SIN PANTALLA NI CONTROL DE PIN         *
002900*     09/03/2001 DCF 0151  NUEVO MAESTRO CTAMAE.CPY (SALDOS,      *
003000*                          FLAGS, SUCURSAL, EJECUTIVO...)         *
003100*     14/03/2001 DCF 0152  REGLA: MAXIMO 5 CUENTAS POR CLIENTE     *
003200*     14/03/2001 DCF 0152  REGLA: UN SOLO PLAZO_FIJO POR CLIENTE   *
003300*     02/06/2003 HGV 0170  GENERACION DE NUMERO DE CUENTA A 10    *
003400*                          DIGITOS CUANDO LA SOLICITUD NO LO TRAE *
003500*     11/01/2005 HGV 0184  CONTADOR DE RECHAZOS PARA EL RESUMEN   *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-DIGITOS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004400            OFF STATUS IS SW-REPROCESO-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CUENTAS ASSIGN TO CUENTAS
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS CTA-NUMERO-CUENTA
005200         FILE STATUS IS FS-CUENTAS.
005300
005400     SELECT SOL-ALTAS ASSIGN TO SOLALTAS
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-ALTAS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CUENTAS
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "cuentas.ubd".
006300 COPY CTAMAE.
006400
006500 FD  SOL-ALTAS
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "altas_cuentas.dat".
006800 01  SOL-ALTA-REGISTRO.
006900     02  SOL-NUMERO-CUENTA       PIC X(20).
007000     02  SOL-CLIENTE-ID          PIC X(13).
007100     02  SOL-CLIENTE-NOMBRE      PIC X(100).
007200     02  SOL-TIPO-CUENTA         PIC X(10).
007300     02  SOL-SALDO-INICIAL       PIC S9(9)V99.
007400     02  SOL-LIMITE-SOBREGIRO    PIC S9(9)V99.
007500     02  SOL-MONEDA              PIC X(03).
007600     02  SOL-SUCURSAL            PIC X(10).
007700     02  SOL-EJECUTIVO           PIC X(50).
007800     02  FILLER                  PIC X(20).
007900
008000 WORKING-STORAGE SECTION.
008100 01  WS-FECHA-HOY                PIC 9(08).
008200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
008300     05  WS-FH-ANO               PIC 9(04).
008400     05  WS-FH-MES               PIC 9(02).
008500     05  WS-FH-DIA               PIC 9(02).
008600
008700 01  WS-HORA-HOY                 PIC 9(08).
008800
008900 01  WS-CANDIDATO-CUENTA-GRUPO.
009000     05  WS-CANDIDATO-CUENTA     PIC 9(10).
009100     05  FILLER                  PIC X(10).
009200 01  WS-CANDIDATO-CUENTA-X REDEFINES WS-CANDIDATO-CUENTA-GRUPO
009300                                 PIC X(20).
009400
009500 77  FS-CUENTAS                  PIC X(02).
009600 77  FS-ALTAS                    PIC X(02).
009700 77  WS-SEMILLA                  PIC 9(06).
009800 77  WS-INTENTOS-GENERAR         PIC 9(04) COMP.
009900 77  WS-CONTADOR-ALTAS           PIC 9(06) COMP.
010000 77  WS-CONTADOR-RECHAZOS        PIC 9(06) COMP.
010100 77  WS-CUENTAS-CLIENTE          PIC 9(02) COMP.
010200 77  WS-MOTIVO-RECHAZO           PIC X(40).
010300 77  WS-TIENE-PLAZO-FIJO         PIC X(01) VALUE "N".
010400     88  CLIENTE-TIENE-PLAZO-FIJO      VALUE "S".
010500 77  WS-FIN-ALTAS                PIC X(01) VALUE "N".
010600     88  NO-HAY-MAS-ALTAS        VALUE "S".
010700
010800 PROCEDURE DIVISION.
010900 P-PRINCIPAL.
011000     PERFORM P-INICIO THRU P-INICIO-EXIT.
011100     GO TO P-PROCESAR-SOLICITUDES.
011200 P-PRINCIPAL-EXIT.
011300     EXIT.
011400
011500 P-INICIO.
011600     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
011700     MOVE 0 TO WS-CONTADOR-ALTAS.
011800     MOVE 0 TO WS-CONTADOR-RECHAZOS.
011900*     09/03/2001 DCF 0151 - FORZAMOS CREACION DEL MAESTRO SI ES LA
012000*     PRIMERA EJECUCION DEL BATCH DE ALTAS.
012100     OPEN I-O CUENTAS.
012200     IF FS-CUENTAS = "35"
012300         OPEN OUTPUT CUENTAS
012400         CLOSE CUENTAS
012500         OPEN I-O CUENTAS
012600     END-IF.
012700     IF FS-CUENTAS NOT = "00"
012800         GO TO PSYS-ERR.
012900     OPEN INPUT SOL-ALTAS.
013000     IF FS-ALTAS NOT = "00"
013100         GO TO PSYS-ERR.
013200 P-INICIO-EXIT.
013300     EXIT.
013400
013500 P-PROCESAR-SOLICITUDES.
013600     READ SOL-ALTAS AT END
013700         MOVE "S" TO WS-FIN-ALTAS
013800         GO TO P-FIN.
013900     PERFORM P-VALIDAR-SOLICITUD THRU P-VALIDAR-SOLICITUD-EXIT.
014000     IF WS-MOTIVO-RECHAZO NOT = SPACE
014100         PERFORM P-RECHAZAR-SOLICITUD
014200             THRU P-RECHAZAR-SOLICITUD-EXIT
014300         GO TO P-PROCESAR-SOLICITUDES.
014400     PERFORM P-ALTA-CUENTA THRU P-ALTA-CUENTA-EXIT.
014500     GO TO P-PROCESAR-SOLICITUDES.
014600 P-PROCESAR-SOLICITUDES-EXIT.
014700     EXIT.
014800
014900*   REGLAS DE ELEGIBILIDAD DEL ALTA, SEGUN NORMATIVA DE APERTURA
015000*   DE CUENTAS VIGENTE (CIRCULAR INTERNA DE OPERACIONES).
015100 P-VALIDAR-SOLICITUD.
015200     MOVE SPACE TO WS-MOTIVO-RECHAZO.
015300     IF SOL-TIPO-CUENTA NOT = "AHORROS"    AND
015400        SOL-TIPO-CUENTA NOT = "CORRIENTE"  AND
015500        SOL-TIPO-CUENTA NOT = "PLAZO_FIJO" AND
015600        SOL-TIPO-CUENTA NOT = "VISTA"
015700         MOVE "TIPO DE CUENTA NO VALIDO" TO WS-MOTIVO-RECHAZO
015800         GO TO P-VALIDAR-SOLICITUD-EXIT.
015900     IF SOL-MONEDA = SPACE
016000         MOVE "USD" TO SOL-MONEDA.
016100     IF SOL-MONEDA NOT = "USD" AND
016200        SOL-MONEDA NOT = "EUR" AND
016300        SOL-MONEDA NOT = "COP"
016400         MOVE "MONEDA NO VALIDA" TO WS-MOTIVO-RECHAZO
016500         GO TO P-VALIDAR-SOLICITUD-EXIT.
016600     IF SOL-NUMERO-CUENTA = SPACE OR SOL-NUMERO-CUENTA = ZERO
016700         PERFORM P-GENERAR-NUMERO-CUENTA
016800             THRU P-GENERAR-NUMERO-CUENTA-EXIT
016900         GO TO P-VALIDAR-SOLICITUD-CLIENTE.
017000     MOVE SOL-NUMERO-CUENTA TO CTA-NUMERO-CUENTA.
017100     READ CUENTAS INVALID KEY
017200         GO TO P-VALIDAR-SOLICITUD-CLIENTE.
017300     MOVE "NUMERO DE CUENTA YA EXISTE" TO WS-MOTIVO-RECHAZO.
017400     GO TO P-VALIDAR-SOLICITUD-EXIT.
017500 P-VALIDAR-SOLICITUD-CLIENTE.
017600     PERFORM P-CONTAR-CUENTAS-CLIENTE
017700         THRU P-CONTAR-CUENTAS-CLIENTE-EXIT.
017800     IF WS-CUENTAS-CLIENTE >= 5
017900         MOVE "CLIENTE SUPERA 5 CUENTAS" TO WS-MOTIVO-RECHAZO
018000         GO TO P-VALIDAR-SOLICITUD-EXIT.
018100     IF SOL-TIPO-CUENTA = "PLAZO_FIJO" AND
018200        CLIENTE-TIENE-PLAZO-FIJO
018300         MOVE "CLIENTE YA TIENE PLAZO FIJO" TO WS-MOTIVO-RECHAZO.
018400 P-VALIDAR-SOLICITUD-EXIT.
018500     EXIT.
018600
018700*   14/03/2001 DCF 0152 - RECORRE EL MAESTRO COMPLETO CONTANDO LAS
018800*   CUENTAS DEL MISMO CLIENTE Y DETECTANDO SI YA TIENE PLAZO_FIJO.
018900 P-CONTAR-CUENTAS-CLIENTE.
019000     CLOSE CUENTAS.
019100     OPEN INPUT CUENTAS.
019200     IF FS-CUENTAS NOT = "00"
019300         GO TO PSYS-ERR.
019400     MOVE 0 TO WS-CUENTAS-CLIENTE.
019500     MOVE "N" TO WS-TIENE-PLAZO-FIJO.
019600 P-CONTAR-CUENTAS-CLIENTE-LEE.
019700     READ CUENTAS NEXT RECORD AT END
019800         GO TO P-CONTAR-CUENTAS-CLIENTE-FIN.
019900     IF CTA-CLIENTE-ID = SOL-CLIENTE-ID
020000         ADD 1 TO WS-CUENTAS-CLIENTE
020100         IF CTA-TIPO-PLAZOFIJO
020200             MOVE "S" TO WS-TIENE-PLAZO-FIJO
020300         END-IF
020400     END-IF.
020500     GO TO P-CONTAR-CUENTAS-CLIENTE-LEE.
020600 P-CONTAR-CUENTAS-CLIENTE-FIN.
020700     CLOSE CUENTAS.
020800     OPEN I-O CUENTAS.
020900     IF FS-CUENTAS NOT = "00"
021000         GO TO PSYS-ERR.
021100 P-CONTAR-CUENTAS-CLIENTE-EXIT.
021200     EXIT.
021300
021400*   02/06/2003 HGV 0170 - NUMERO DE CUENTA DE 10 DIGITOS. SE
021500*   REGENERA MIENTRAS EL CANDIDATO CHOQUE CON EL MAESTRO.
021600 P-GENERAR-NUMERO-CUENTA.
021700     MOVE 0 TO WS-INTENTOS-GENERAR.
021800 P-GENERAR-NUMERO-CUENTA-LOOP.
021900     ADD 1 TO WS-INTENTOS-GENERAR.
022000     ACCEPT WS-HORA-HOY FROM TIME.
022100     MOVE WS-HORA-HOY(1:6) TO WS-SEMILLA.
022200     COMPUTE WS-CANDIDATO-CUENTA =
022300         (WS-SEMILLA * 100) + WS-CONTADOR-ALTAS +
022400         WS-INTENTOS-GENERAR.
022500     MOVE WS-CANDIDATO-CUENTA-X TO SOL-NUMERO-CUENTA.
022600     MOVE SOL-NUMERO-CUENTA TO CTA-NUMERO-CUENTA.
022700     READ CUENTAS INVALID KEY
022800         GO TO P-GENERAR-NUMERO-CUENTA-EXIT.
022900     IF WS-INTENTOS-GENERAR > 9999
023000         GO TO PSYS-ERR.
023100     GO TO P-GENERAR-NUMERO-CUENTA-LOOP.
023200 P-GENERAR-NUMERO-CUENTA-EXIT.
023300     EXIT.
023400
023500*   09/03/2001 DCF 0151 - CONSTRUYE EL REGISTRO DE CUENTA CON LOS
023600*   VALORES POR DEFECTO Y LAS SUSTITUCIONES OPCIONALES DEL ALTA.
023700 P-ALTA-CUENTA.
023800     MOVE SOL-NUMERO-CUENTA  TO CTA-NUMERO-CUENTA.
023900     MOVE SOL-CLIENTE-ID     TO CTA-CLIENTE-ID.
024000     MOVE SOL-CLIENTE-NOMBRE TO CTA-CLIENTE-NOMBRE.
024100     MOVE SOL-TIPO-CUENTA    TO CTA-TIPO-CUENTA.
024200     SET CTA-ACTIVA TO TRUE.
024300     IF SOL-SALDO-INICIAL NUMERIC AND SOL-SALDO-INICIAL > 0
024400         MOVE SOL-SALDO-INICIAL TO CTA-SALDO-DISPONIBLE
024500         MOVE SOL-SALDO-INICIAL TO CTA-SALDO-CONTABLE
024600     ELSE
024700         MOVE 0 TO CTA-SALDO-DISPONIBLE
024800         MOVE 0 TO CTA-SALDO-CONTABLE
024900     END-IF.
025000     IF SOL-LIMITE-SOBREGIRO NUMERIC
025100         MOVE SOL-LIMITE-SOBREGIRO TO CTA-LIMITE-SOBREGIRO
025200     ELSE
025300         MOVE 0 TO CTA-LIMITE-SOBREGIRO
025400     END-IF.
025500     MOVE WS-FECHA-HOY TO CTA-FECHA-CREACION.
025600     MOVE WS-FECHA-HOY TO CTA-FECHA-ULT-ACTUAL.
025700     MOVE SOL-MONEDA    TO CTA-MONEDA.
025800     MOVE SOL-SUCURSAL  TO CTA-SUCURSAL.
025900     MOVE SOL-EJECUTIVO TO CTA-EJECUTIVO.
026000     SET CTA-DEBITO-SI     TO TRUE.
026100     SET CTA-CREDITO-SI    TO TRUE.
026200     SET CTA-EXTRACTOS-SI  TO TRUE.
026300     MOVE 0 TO CTA-DIAS-INACTIVIDAD.
026400     MOVE SPACE TO FILLER OF CTA-REGISTRO.
026500     WRITE CTA-REGISTRO INVALID KEY
026600         GO TO PSYS-ERR.
026700     ADD 1 TO WS-CONTADOR-ALTAS.
026800     DISPLAY "BANK1 - ALTA CUENTA " CTA-NUMERO-CUENTA.
026900 P-ALTA-CUENTA-EXIT.
027000     EXIT.
027100
027200 P-RECHAZAR-SOLICITUD.
027300     ADD 1 TO WS-CONTADOR-RECHAZOS.
027400     DISPLAY "BANK1 - SOLICITUD RECHAZADA " SOL-NUMERO-CUENTA
027500         " - " WS-MOTIVO-RECHAZO.
027600 P-RECHAZAR-SOLICITUD-EXIT.
027700     EXIT.
027800
027900 P-FIN.
028000     CLOSE CUENTAS.
028100     CLOSE SOL-ALTAS.
028200     DISPLAY "BANK1 - CUENTAS DADAS DE ALTA: " WS-CONTADOR-ALTAS.
028300     DISPLAY "BANK1 - SOLICITUDES RECHAZADAS: "
028400         WS-CONTADOR-RECHAZOS.
028500     STOP RUN.
028600 P-FIN-EXIT.
028700     EXIT.
028800
028900 PSYS-ERR.
029000     DISPLAY "BANK1 - ERROR DE FICHERO CUENTAS " FS-CUENTAS.
029100     DISPLAY "BANK1 - ERROR DE FICHERO SOL-ALTAS " FS-ALTAS.
029200     CLOSE CUENTAS.
029300     CLOSE SOL-ALTAS.
029400     STOP RUN.
