000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. J L GARRIDO.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 14/01/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*   BANK6 - REVERSO DE MOVIMIENTOS                               *
001000*   ------------------------------                                *
001100*   SUBPROGRAMA QUE REVIERTE UN MOVIMIENTO YA GRABADO: GENERA UN  *
001200*   NUEVO COMPROBANTE, LLAMA A BANK5 PARA APLICAR EL MOVIMIENTO   *
001300*   DE SIGNO CONTRARIO SOBRE EL SALDO DE LA CUENTA, GRABA EL      *
001400*   MOVIMIENTO DE REVERSO EN F-MOVIMIENTOS Y MARCA EL ORIGINAL    *
001500*   COMO REVERSADO. UN MOVIMIENTO SOLO PUEDE REVERSARSE UNA VEZ.  *
001600*                                                                 *
001700*   HISTORIAL DE MODIFICACIONES                                  *
001800*   ---------------------------                                  *
001900*     14/01/1988 JLG 0028  PRIMERA VERSION: TRANSFERENCIA ENTRE   *
002000*                          TARJETAS (CARGO + ABONO)               *
002100*     22/07/1988 JLG 0034  VALIDACION DE CUENTA DESTINO           *
002200*     18/12/1998 RPL 0133  Y2K: ACCEPT FROM DATE YYYYMMDD         *
002300*     09/03/2001 DCF 0151  EL PROGRAMA DEJA DE TRANSFERIR ENTRE   *
002400*                          CUENTAS: PASA A SER EL SUBPROGRAMA DE  *
002500*                          REVERSO DE UN MOVIMIENTO EXISTENTE,    *
002600*                          LLAMADO CON EL COMPROBANTE ORIGINAL    *
002700*     09/03/2001 DCF 0151  NUEVO MAESTRO MOVMAE.CPY               *
002800*     26/03/2001 DCF 0155  REGLA: UN MOVIMIENTO SOLO SE REVERSA   *
002900*                          UNA VEZ (MOV-REVERSADO)                *
003000*     26/03/2001 DCF 0155  EL REVERSO APLICA EL SIGNO CONTRARIO   *
003100*                          AL ORIGINAL Y QUEDA ENLAZADO CON EL    *
003200*                          COMPROBANTE ORIGINAL EN LA REFERENCIA  *
003300*                          EXTERNA                                *
003400*     09/09/2005 HGV 0186  GENERACION PROPIA DE NUMERO DE         *
003500*                          COMPROBANTE PARA EL MOVIMIENTO DE      *
003600*                          REVERSO (MISMO ESQUEMA QUE BANK4)      *
003610*     11/02/2009 HGV 0204  EL REVERSO YA NO GRABA CONCEPTO/       *
003620*                          DESCRIPCION/OBSERVACIONES GENERICOS:   *
003630*                          CONCEPTO = "REVERSO - " + CONCEPTO     *
003640*                          ORIGINAL, DESCRIPCION CON REFERENCIA   *
003650*                          AL COMPROBANTE ORIGINAL, OBSERVACIONES *
003660*                          FIJAS DE REVERSO                      *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-DIGITOS IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004500            OFF STATUS IS SW-REPROCESO-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT F-MOVIMIENTOS ASSIGN TO DISK
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS MOV-COMPROBANTE
005300         FILE STATUS IS FS-MOVIMIENTOS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  F-MOVIMIENTOS
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "movimientos.ubd".
006000 COPY MOVMAE.
006100
006200 WORKING-STORAGE SECTION.
006300 01  WS-FECHA-HOY                PIC 9(08).
006400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
006500     05  WS-FH-ANO               PIC 9(04).
006600     05  WS-FH-MES               PIC 9(02).
006700     05  WS-FH-DIA               PIC 9(02).
006800
006900 01  WS-HORA-HOY                 PIC 9(08).
007000
007100 01  WS-CANDIDATO-COMPROB-GRUPO.
007110     05  FILLER                  PIC X(05) VALUE "COMP-".
007120     05  WS-CANDIDATO-COMP-ANO   PIC 9(04).
007130     05  FILLER                  PIC X(01) VALUE "-".
007140     05  WS-CANDIDATO-COMP-NUM   PIC 9(06).
007150     05  FILLER                  PIC X(04).
007400 01  WS-CANDIDATO-COMPROB-X REDEFINES WS-CANDIDATO-COMPROB-GRUPO
007500                                 PIC X(20).
007520
007530*   11/02/2009 HGV 0204 - CONCEPTO DEL REVERSO: "REVERSO - " MAS
007540*   EL CONCEPTO DEL MOVIMIENTO ORIGINAL.
007550 01  WS-REVERSO-CONCEPTO-GRUPO.
007560     05  FILLER                  PIC X(10) VALUE "REVERSO - ".
007570     05  WS-REVERSO-CONCEPTO-TXT PIC X(40).
007580 01  WS-REVERSO-CONCEPTO-X REDEFINES WS-REVERSO-CONCEPTO-GRUPO
007590                                 PIC X(50).
007600
007700 77  FS-MOVIMIENTOS              PIC X(02).
007800 77  WS-SEMILLA                  PIC 9(06).
007850 77  WS-BASE-COMPROBANTE         PIC 9(12) COMP.
007860 77  WS-COCIENTE-COMPROB         PIC 9(06) COMP.
007900 77  WS-INTENTOS-GENERAR         PIC 9(04) COMP.
008000 77  WS-LLAMADAS                 PIC 9(06) COMP VALUE 0.
008100 77  WS-ORIG-NUMERO-CUENTA       PIC X(20).
008200 77  WS-ORIG-TIPO-MOVIMIENTO     PIC X(07).
008300 77  WS-ORIG-MONTO               PIC S9(09)V99.
008350 77  WS-ORIG-CONCEPTO            PIC X(50).
008400 77  WS-TIPO-MOVIMIENTO-REVERSO  PIC X(07).
008500
008600 01  LK-PARAMETROS-BANK5.
008700     05  LK-NUMERO-CUENTA        PIC X(20).
008800     05  LK-TIPO-MOVIMIENTO      PIC X(07).
008900     05  LK-MONTO                PIC S9(09)V99.
009000     05  LK-SALDO-ANTERIOR       PIC S9(09)V99.
009100     05  LK-SALDO-POSTERIOR      PIC S9(09)V99.
009200     05  LK-CODIGO-RESULTADO     PIC X(02).
009300         88  LK5-RESULTADO-OK        VALUE "OK".
009400         88  LK5-RESULTADO-RECHAZADO VALUE "RC".
009500
009600 LINKAGE SECTION.
009700 01  LK-PARAMETROS-BANK6.
009800     05  LK-COMPROBANTE-ORIGINAL PIC X(20).
009900     05  LK-COMPROBANTE-REVERSO  PIC X(20).
010000     05  LK-CODIGO-RESULTADO-6   PIC X(02).
010100         88  LK6-RESULTADO-OK        VALUE "OK".
010200         88  LK6-RESULTADO-RECHAZADO VALUE "RC".
010300
010400 PROCEDURE DIVISION USING LK-PARAMETROS-BANK6.
010500 P-PRINCIPAL.
010600     ADD 1 TO WS-LLAMADAS.
010650     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
010700     MOVE "RC" TO LK-CODIGO-RESULTADO-6.
010800     MOVE SPACE TO LK-COMPROBANTE-REVERSO.
010900     OPEN I-O F-MOVIMIENTOS.
011000     IF FS-MOVIMIENTOS NOT = "00"
011100         GO TO PSYS-ERR.
011200     MOVE LK-COMPROBANTE-ORIGINAL TO MOV-COMPROBANTE.
011300     READ F-MOVIMIENTOS INVALID KEY
011400         GO TO P-FIN.
011500     IF MOV-REVERSADO-SI
011600         GO TO P-FIN.
011700     MOVE MOV-NUMERO-CUENTA   TO WS-ORIG-NUMERO-CUENTA.
011800     MOVE MOV-TIPO-MOVIMIENTO TO WS-ORIG-TIPO-MOVIMIENTO.
011900     MOVE MOV-MONTO           TO WS-ORIG-MONTO.
011950     MOVE MOV-CONCEPTO        TO WS-ORIG-CONCEPTO.
012000     IF WS-ORIG-TIPO-MOVIMIENTO = "DEBITO"
012100         MOVE "CREDITO" TO WS-TIPO-MOVIMIENTO-REVERSO
012200     ELSE
012300         MOVE "DEBITO"  TO WS-TIPO-MOVIMIENTO-REVERSO
012400     END-IF.
012500     PERFORM P-GENERAR-NUMERO-COMPROBANTE
012600         THRU P-GENERAR-NUMERO-COMPROBANTE-EXIT.
012700     PERFORM P-REVERSAR-MOVTO THRU P-REVERSAR-MOVTO-EXIT.
012800     GO TO P-FIN.
012900 P-PRINCIPAL-EXIT.
013000     EXIT.
013100
013200*   09/09/2005 HGV 0186 - COMPROBANTE COMP-AAAA-NNNNNN PARA EL
013300*   MOVIMIENTO DE REVERSO. MISMO ESQUEMA QUE BANK4.
013400 P-GENERAR-NUMERO-COMPROBANTE.
013500     MOVE 0 TO WS-INTENTOS-GENERAR.
013600 P-GENERAR-NUMERO-COMPROBANTE-LOOP.
013700     ADD 1 TO WS-INTENTOS-GENERAR.
013800     ACCEPT WS-HORA-HOY FROM TIME.
013900     MOVE WS-HORA-HOY(1:6) TO WS-SEMILLA.
013950     MOVE WS-FH-ANO TO WS-CANDIDATO-COMP-ANO.
014000     COMPUTE WS-BASE-COMPROBANTE =
014100         (WS-SEMILLA * 100) + WS-LLAMADAS + WS-INTENTOS-GENERAR.
014150     DIVIDE WS-BASE-COMPROBANTE BY 1000000
014160         GIVING WS-COCIENTE-COMPROB
014170         REMAINDER WS-CANDIDATO-COMP-NUM.
014200     MOVE WS-CANDIDATO-COMPROB-X TO LK-COMPROBANTE-REVERSO.
014300     MOVE LK-COMPROBANTE-REVERSO TO MOV-COMPROBANTE.
014400     READ F-MOVIMIENTOS INVALID KEY
014500         GO TO P-GENERAR-NUMERO-COMPROBANTE-EXIT.
014600     IF WS-INTENTOS-GENERAR > 9999
014700         GO TO PSYS-ERR.
014800     GO TO P-GENERAR-NUMERO-COMPROBANTE-LOOP.
014900 P-GENERAR-NUMERO-COMPROBANTE-EXIT.
015000     EXIT.
015100
015200*   26/03/2001 DCF 0155 - LLAMA A BANK5 CON EL SIGNO CONTRARIO Y,
015300*   SI LO ACEPTA, GRABA EL MOVIMIENTO DE REVERSO Y MARCA EL
015400*   ORIGINAL. SI BANK5 LO RECHAZA, NO SE GRABA NADA.
015500 P-REVERSAR-MOVTO.
015600     MOVE WS-ORIG-NUMERO-CUENTA      TO LK-NUMERO-CUENTA.
015700     MOVE WS-TIPO-MOVIMIENTO-REVERSO TO LK-TIPO-MOVIMIENTO.
015800     MOVE WS-ORIG-MONTO              TO LK-MONTO.
015900     CALL "BANK5" USING LK-PARAMETROS-BANK5.
016000     IF LK5-RESULTADO-RECHAZADO
016100         GO TO P-REVERSAR-MOVTO-EXIT.
016200     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
016300     MOVE LK-COMPROBANTE-REVERSO     TO MOV-COMPROBANTE.
016400     MOVE WS-ORIG-NUMERO-CUENTA      TO MOV-NUMERO-CUENTA.
016500     MOVE WS-TIPO-MOVIMIENTO-REVERSO TO MOV-TIPO-MOVIMIENTO.
016600     MOVE WS-ORIG-MONTO              TO MOV-MONTO.
016700     MOVE LK-SALDO-ANTERIOR          TO MOV-SALDO-ANTERIOR.
016800     MOVE LK-SALDO-POSTERIOR         TO MOV-SALDO-POSTERIOR.
016900     MOVE WS-ORIG-CONCEPTO(1:40)     TO WS-REVERSO-CONCEPTO-TXT.
016920     MOVE WS-REVERSO-CONCEPTO-X      TO MOV-CONCEPTO.
016940     STRING "REVERSO DEL MOVIMIENTO " DELIMITED BY SIZE
016950         LK-COMPROBANTE-ORIGINAL(1:16) DELIMITED BY SIZE
016960         " POR SOLICITUD DE REVERSO" DELIMITED BY SIZE
016970         INTO MOV-DESCRIPCION.
017100     MOVE WS-FECHA-HOY               TO MOV-FECHA-MOVIMIENTO.
017200     MOVE WS-FECHA-HOY               TO MOV-FECHA-VALOR.
017300     MOVE SPACE                      TO MOV-SUCURSAL.
017400     MOVE SPACE                      TO MOV-CAJERO.
017500     MOVE "REVERSO"                  TO MOV-CANAL-TRANSACCION.
017600     MOVE LK-COMPROBANTE-ORIGINAL    TO MOV-REFERENCIA-EXTERNA.
017650     MOVE "Reverso de movimiento original" TO MOV-OBSERVACIONES.
017800     SET MOV-PROCESADO-SI TO TRUE.
017900     SET MOV-REVERSADO-NO TO TRUE.
018000     MOVE LK-COMPROBANTE-ORIGINAL    TO MOV-MOVIMIENTO-REVERSO.
018100     MOVE SPACE TO FILLER OF MOV-REGISTRO.
018200     WRITE MOV-REGISTRO INVALID KEY
018300         GO TO PSYS-ERR.
018400     MOVE LK-COMPROBANTE-ORIGINAL TO MOV-COMPROBANTE.
018500     READ F-MOVIMIENTOS INVALID KEY
018600         GO TO PSYS-ERR.
018700     SET MOV-REVERSADO-SI TO TRUE.
018800     MOVE LK-COMPROBANTE-REVERSO TO MOV-MOVIMIENTO-REVERSO.
018900     REWRITE MOV-REGISTRO INVALID KEY
019000         GO TO PSYS-ERR.
019100     SET LK6-RESULTADO-OK TO TRUE.
019200     DISPLAY "BANK6 - MOVIMIENTO REVERSADO "
019300         LK-COMPROBANTE-ORIGINAL " -> " LK-COMPROBANTE-REVERSO.
019400 P-REVERSAR-MOVTO-EXIT.
019500     EXIT.
019600
019700 P-FIN.
019800     CLOSE F-MOVIMIENTOS.
019900     EXIT PROGRAM.
020000 P-FIN-EXIT.
020100     EXIT.
020200
020300 PSYS-ERR.
020400     DISPLAY "BANK6 - ERROR DE FICHERO MOVIMIENTOS "
020500         FS-MOVIMIENTOS " LLAMADA " WS-LLAMADAS.
020600     MOVE "RC" TO LK-CODIGO-RESULTADO-6.
020700     CLOSE F-MOVIMIENTOS.
020800     EXIT PROGRAM.
