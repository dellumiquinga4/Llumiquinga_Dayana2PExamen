000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. J L GARRIDO.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 02/10/1986.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*   BANK5 - ACTUALIZACION DE SALDOS (DEBITO / CREDITO)            *
001000*   ------------------------------------------------             *
001100*   SUBPROGRAMA COMUN QUE APLICA UN DEBITO O UN CREDITO SOBRE EL  *
001200*   SALDO DE UNA CUENTA, TRAS VALIDAR LA ELEGIBILIDAD SEGUN LOS   *
001300*   FLAGS PERMITE-DEBITO/PERMITE-CREDITO, EL ESTADO DE LA CUENTA  *
001400*   Y EL LIMITE DE SOBREGIRO. LO LLAMAN BANK4 (ALTA DE            *
001500*   MOVIMIENTOS) Y BANK6 (REVERSOS), PASANDOLE LOS PARAMETROS DEL *
001600*   MOVIMIENTO POR LINKAGE SECTION.                               *
001700*                                                                 *
001800*   HISTORIAL DE MODIFICACIONES                                  *
001900*   ---------------------------                                  *
002000*     02/10/1986 JLG 0000  PRIMERA VERSION: INGRESO DE EFECTIVO   *
002100*                          EN CAJERO (SOLO CREDITO)               *
002200*     19/04/1989 JLG 0041  SOPORTE DE DEBITO (RETIRADA)           *
002300*     04/11/1991 MTS 0077  CONTROL DE LIMITE DE SOBREGIRO EN      *
002400*                          DEBITOS                                *
002500*     18/12/1998 RPL 0133  Y2K: ACCEPT FROM DATE YYYYMMDD         *
002600*     09/03/2001 DCF 0151  EL SUBPROGRAMA DEJA DE ESCRIBIR EN     *
002700*                          PANTALLA Y DE MANEJAR BILLETES: PASA A *
002800*                          RECIBIR NUMERO-CUENTA/TIPO-MOVIMIENTO/ *
002900*                          MONTO POR LINKAGE Y DEVOLVER LOS       *
003000*                          SALDOS ANTERIOR/POSTERIOR Y EL CODIGO  *
003100*                          DE RESULTADO                           *
003200*     09/03/2001 DCF 0151  NUEVO MAESTRO CTAMAE.CPY               *
003300*     21/03/2001 DCF 0153  REGLA DE ELEGIBILIDAD DE CREDITO:      *
003400*                          PERMITE-CREDITO=Y Y ESTADO=ACTIVA      *
003500*     21/03/2001 DCF 0153  REGLA DE ELEGIBILIDAD DE DEBITO:       *
003600*                          PERMITE-DEBITO=Y, ESTADO=ACTIVA Y      *
003700*                          DISPONIBLE+SOBREGIRO >= MONTO          *
003800*     05/07/2004 HGV 0176  SE REINICIA DIAS-INACTIVIDAD AL        *
003900*                          APLICAR CUALQUIER MOVIMIENTO           *
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-DIGITOS IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS SW-SALDO-NEGATIVO-ON
004800            OFF STATUS IS SW-SALDO-NEGATIVO-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CUENTAS ASSIGN TO CUENTAS
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS DYNAMIC
005500         RECORD KEY IS CTA-NUMERO-CUENTA
005600         FILE STATUS IS FS-CUENTAS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CUENTAS
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "cuentas.ubd".
006300 COPY CTAMAE.
006400
006500 WORKING-STORAGE SECTION.
006600 01  WS-FECHA-HOY                PIC 9(08).
006700 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
006800     05  WS-FH-ANO               PIC 9(04).
006900     05  WS-FH-MES               PIC 9(02).
007000     05  WS-FH-DIA               PIC 9(02).
007100
007200 77  FS-CUENTAS                  PIC X(02).
007300 77  WS-DISPONIBLE-MAS-SOBREGIRO PIC S9(09)V99.
007400 77  WS-ELEGIBLE                 PIC X(01) VALUE "N".
007500     88  CUENTA-ES-ELEGIBLE      VALUE "Y".
007600 77  WS-LLAMADAS                 PIC 9(06) COMP VALUE 0.
007700
007800 LINKAGE SECTION.
007900 01  LK-PARAMETROS-BANK5.
008000     05  LK-NUMERO-CUENTA        PIC X(20).
008100     05  LK-TIPO-MOVIMIENTO      PIC X(07).
008200     05  LK-MONTO                PIC S9(09)V99.
008300     05  LK-SALDO-ANTERIOR       PIC S9(09)V99.
008400     05  LK-SALDO-POSTERIOR      PIC S9(09)V99.
008500     05  LK-CODIGO-RESULTADO     PIC X(02).
008600         88  LK-RESULTADO-OK         VALUE "OK".
008700         88  LK-RESULTADO-RECHAZADO  VALUE "RC".
008800
008900 PROCEDURE DIVISION USING LK-PARAMETROS-BANK5.
009000 P-PRINCIPAL.
009100     ADD 1 TO WS-LLAMADAS.
009200     MOVE "RC" TO LK-CODIGO-RESULTADO.
009300     MOVE 0 TO LK-SALDO-ANTERIOR.
009400     MOVE 0 TO LK-SALDO-POSTERIOR.
009500     OPEN I-O CUENTAS.
009600     IF FS-CUENTAS NOT = "00"
009700         GO TO PSYS-ERR.
009800     MOVE LK-NUMERO-CUENTA TO CTA-NUMERO-CUENTA.
009900     READ CUENTAS INVALID KEY
010000         GO TO P-FIN.
010100     IF LK-TIPO-MOVIMIENTO = "DEBITO"
010200         PERFORM P-VALIDAR-DEBITO THRU P-VALIDAR-DEBITO-EXIT
010300     ELSE
010400         PERFORM P-VALIDAR-CREDITO THRU P-VALIDAR-CREDITO-EXIT
010500     END-IF.
010600     IF NOT CUENTA-ES-ELEGIBLE
010700         GO TO P-FIN.
010800     PERFORM P-APLICAR-SALDOS THRU P-APLICAR-SALDOS-EXIT.
010900     MOVE "OK" TO LK-CODIGO-RESULTADO.
011000     GO TO P-FIN.
011100 P-PRINCIPAL-EXIT.
011200     EXIT.
011300
011400*   21/03/2001 DCF 0153 - DEBITO SOLO SI LA CUENTA LO PERMITE,
011500*   ESTA ACTIVA Y EL DISPONIBLE MAS EL SOBREGIRO CUBRE EL MONTO.
011600 P-VALIDAR-DEBITO.
011700     MOVE "N" TO WS-ELEGIBLE.
011800     IF CTA-DEBITO-SI AND CTA-ACTIVA
011900         COMPUTE WS-DISPONIBLE-MAS-SOBREGIRO =
012000             CTA-SALDO-DISPONIBLE + CTA-LIMITE-SOBREGIRO
012100         IF WS-DISPONIBLE-MAS-SOBREGIRO >= LK-MONTO
012200             MOVE "Y" TO WS-ELEGIBLE
012300         END-IF
012400     END-IF.
012500 P-VALIDAR-DEBITO-EXIT.
012600     EXIT.
012700
012800*   21/03/2001 DCF 0153 - CREDITO SOLO SI LA CUENTA LO PERMITE Y
012900*   ESTA ACTIVA. NO HAY LIMITE SUPERIOR PARA EL ABONO.
013000 P-VALIDAR-CREDITO.
013100     MOVE "N" TO WS-ELEGIBLE.
013200     IF CTA-CREDITO-SI AND CTA-ACTIVA
013300         MOVE "Y" TO WS-ELEGIBLE
013400     END-IF.
013500 P-VALIDAR-CREDITO-EXIT.
013600     EXIT.
013700
013800*   05/07/2004 HGV 0176 - APLICA EL MOVIMIENTO AL SALDO DISPONIBLE
013900*   Y AL SALDO CONTABLE Y REINICIA EL CONTADOR DE INACTIVIDAD.
014000 P-APLICAR-SALDOS.
014100     MOVE CTA-SALDO-DISPONIBLE TO LK-SALDO-ANTERIOR.
014200     IF LK-TIPO-MOVIMIENTO = "DEBITO"
014300         SUBTRACT LK-MONTO FROM CTA-SALDO-DISPONIBLE
014400         SUBTRACT LK-MONTO FROM CTA-SALDO-CONTABLE
014500     ELSE
014600         ADD LK-MONTO TO CTA-SALDO-DISPONIBLE
014700         ADD LK-MONTO TO CTA-SALDO-CONTABLE
014800     END-IF.
014900     MOVE CTA-SALDO-DISPONIBLE TO LK-SALDO-POSTERIOR.
015000     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
015100     MOVE WS-FECHA-HOY TO CTA-FECHA-ULT-ACTUAL.
015200     MOVE 0 TO CTA-DIAS-INACTIVIDAD.
015300     REWRITE CTA-REGISTRO INVALID KEY
015400         GO TO PSYS-ERR.
015500 P-APLICAR-SALDOS-EXIT.
015600     EXIT.
015700
015800 P-FIN.
015900     CLOSE CUENTAS.
016000     EXIT PROGRAM.
016100 P-FIN-EXIT.
016200     EXIT.
016300
016400 PSYS-ERR.
016500     DISPLAY "BANK5 - ERROR DE FICHERO CUENTAS " FS-CUENTAS
016600         " LLAMADA " WS-LLAMADAS.
016700     MOVE "RC" TO LK-CODIGO-RESULTADO.
016800     CLOSE CUENTAS.
016900     EXIT PROGRAM.
