000100******************************************************************
000200*   MOVMAE.CPY                                                    *
000300*   -------                                                       *
000400*   LAYOUT DEL FICHERO DE MOVIMIENTOS (F-MOVIMIENTOS /             *
000500*   movimientos.ubd). CLAVE POR MOV-COMPROBANTE (UNICO); SE        *
000600*   CONSULTA TAMBIEN POR MOV-NUMERO-CUENTA PARA ESTADISTICAS.      *
000700*   COPIADO POR BANK4, BANK6 Y BANK9.                               *
000800*                                                                  *
000900*   HISTORIAL                                                     *
001000*     1986-02-10 JLG  VERSION INICIAL (CLAVE = CONTADOR INTERNO)   *
001100*     1992-06-01 MTS  SE AÑADE CANAL-TRANSACCION Y CAJERO          *
001200*     1995-10-14 RPL  SE AÑADE REFERENCIA-EXTERNA (REVERSOS)       *
001300*     1998-12-18 RPL  Y2K: FECHAS A 9(08) AAAAMMDD; LA CLAVE PASA  *
001400*                     DE CONTADOR A NUMERO-COMPROBANTE ALFANUM.    *
001500*     2000-04-03 DCF  SE AÑADE PROCESADO/REVERSADO/MOVTO-REVERSO   *
001600*     2002-01-21 DCF  SE AÑADE REDEFINES DE IMPORTE PARA CUADRE    *
001700******************************************************************
001800 01  MOV-REGISTRO.
001900     02  MOV-COMPROBANTE             PIC X(20).
002000     02  MOV-NUMERO-CUENTA           PIC X(20).
002100     02  MOV-TIPO-MOVIMIENTO         PIC X(07).
002200         88  MOV-ES-DEBITO           VALUE "DEBITO".
002300         88  MOV-ES-CREDITO          VALUE "CREDITO".
002400     02  MOV-IMPORTES.
002500         03  MOV-MONTO               PIC S9(9)V99.
002600         03  MOV-SALDO-ANTERIOR      PIC S9(9)V99.
002700         03  MOV-SALDO-POSTERIOR     PIC S9(9)V99.
002800     02  MOV-IMPORTES-EDICION REDEFINES MOV-IMPORTES.
002900         03  MOV-MONTO-ED            PIC S9(9)V99 SIGN LEADING
003000                                                  SEPARATE.
003100         03  MOV-SALDO-ANT-ED        PIC S9(9)V99 SIGN LEADING
003200                                                  SEPARATE.
003300         03  MOV-SALDO-POS-ED        PIC S9(9)V99 SIGN LEADING
003400                                                  SEPARATE.
003500     02  MOV-CONCEPTO                PIC X(50).
003600     02  MOV-DESCRIPCION             PIC X(200).
003700     02  MOV-FECHA-MOVIMIENTO        PIC 9(08).
003800     02  MOV-FECHA-MOVTO-R REDEFINES MOV-FECHA-MOVIMIENTO.
003900         03  MOV-FM-ANO              PIC 9(04).
004000         03  MOV-FM-MES              PIC 9(02).
004100         03  MOV-FM-DIA              PIC 9(02).
004200     02  MOV-FECHA-VALOR             PIC 9(08).
004300     02  MOV-SUCURSAL                PIC X(10).
004400     02  MOV-CAJERO                  PIC X(50).
004500     02  MOV-CANAL-TRANSACCION       PIC X(20).
004600     02  MOV-REFERENCIA-EXTERNA      PIC X(50).
004700     02  MOV-OBSERVACIONES           PIC X(200).
004800     02  MOV-INDICADORES.
004900         03  MOV-PROCESADO           PIC X(01).
005000             88  MOV-PROCESADO-SI    VALUE "Y".
005100             88  MOV-PROCESADO-NO    VALUE "N".
005200         03  MOV-REVERSADO           PIC X(01).
005300             88  MOV-REVERSADO-SI    VALUE "Y".
005400             88  MOV-REVERSADO-NO    VALUE "N".
005500     02  MOV-MOVIMIENTO-REVERSO      PIC X(20).
005600     02  FILLER                      PIC X(25).
