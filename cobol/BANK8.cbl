000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK8.
000300 AUTHOR. J L GARRIDO.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 30/05/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*   BANK8 - BLOQUEO Y DESBLOQUEO DE CUENTAS                      *
001000*   ---------------------------------------                      *
001100*   SUBPROGRAMA QUE PASA UNA CUENTA DE ACTIVA A BLOQUEADA O DE    *
001200*   BLOQUEADA A ACTIVA. NO ACTUA SOBRE CUENTAS INACTIVAS O        *
001300*   CERRADAS: ESOS ESTADOS NO SE TOCAN DESDE AQUI.                *
001400*                                                                 *
001500*   HISTORIAL DE MODIFICACIONES                                  *
001600*   ---------------------------                                  *
001700*     30/05/1990 JLG 0052  PRIMERA VERSION: CAMBIO DE PIN DE LA   *
001800*                          TARJETA, CON CONTROL DE INTENTOS       *
001900*     12/09/1996 RPL 0118  CONTADOR DE INTENTOS A 3 POR DEFECTO   *
002000*     18/12/1998 RPL 0133  Y2K: ACCEPT FROM DATE YYYYMMDD         *
002100*     09/03/2001 DCF 0151  EL PROGRAMA DEJA DE GESTIONAR EL PIN:  *
002200*                          PASA A SER EL SUBPROGRAMA DE BLOQUEO Y *
002300*                          DESBLOQUEO DE CUENTAS (CTA-ESTADO-     *
002400*                          CUENTA), LLAMADO CON NUMERO-CUENTA Y   *
002500*                          LA ACCION SOLICITADA                  *
002600*     09/03/2001 DCF 0151  NUEVO MAESTRO CTAMAE.CPY               *
002700*     28/03/2001 DCF 0156  SE ELIMINA EL FICHERO DE INTENTOS: YA  *
002800*                          NO HAY PIN QUE PROTEGER                *
002900*     28/03/2001 DCF 0156  REGLA: SOLO SE BLOQUEA UNA CUENTA      *
003000*                          ACTIVA Y SOLO SE DESBLOQUEA UNA        *
003100*                          CUENTA BLOQUEADA                       *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASE-DIGITOS IS "0" THRU "9"
003900     UPSI-0 ON STATUS IS SW-REPROCESO-ON
004000            OFF STATUS IS SW-REPROCESO-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CUENTAS ASSIGN TO CUENTAS
004500         ORGANIZATION IS INDEXED
004600         ACCESS MODE IS DYNAMIC
004700         RECORD KEY IS CTA-NUMERO-CUENTA
004800         FILE STATUS IS FS-CUENTAS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CUENTAS
005300     LABEL RECORD STANDARD
005400     VALUE OF FILE-ID IS "cuentas.ubd".
005500 COPY CTAMAE.
005600
005700 WORKING-STORAGE SECTION.
005800 01  WS-FECHA-HOY                PIC 9(08).
005900 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
006000     05  WS-FH-ANO               PIC 9(04).
006100     05  WS-FH-MES               PIC 9(02).
006200     05  WS-FH-DIA               PIC 9(02).
006300
006400 77  FS-CUENTAS                  PIC X(02).
006500 77  WS-LLAMADAS                 PIC 9(06) COMP VALUE 0.
006600
006700 LINKAGE SECTION.
006800 01  LK-PARAMETROS-BANK8.
006900     05  LK-NUMERO-CUENTA        PIC X(20).
007000     05  LK-ACCION               PIC X(11).
007100         88  LK-ACCION-BLOQUEAR      VALUE "BLOQUEAR".
007200         88  LK-ACCION-DESBLOQUEAR   VALUE "DESBLOQUEAR".
007300     05  LK-CODIGO-RESULTADO     PIC X(02).
007400         88  LK8-RESULTADO-OK        VALUE "OK".
007500         88  LK8-RESULTADO-RECHAZADO VALUE "RC".
007600
007700 PROCEDURE DIVISION USING LK-PARAMETROS-BANK8.
007800 P-PRINCIPAL.
007900     ADD 1 TO WS-LLAMADAS.
008000     MOVE "RC" TO LK-CODIGO-RESULTADO.
008100     OPEN I-O CUENTAS.
008200     IF FS-CUENTAS NOT = "00"
008300         GO TO PSYS-ERR.
008400     MOVE LK-NUMERO-CUENTA TO CTA-NUMERO-CUENTA.
008500     READ CUENTAS INVALID KEY
008600         GO TO P-FIN.
008700     IF LK-ACCION-BLOQUEAR
008800         PERFORM P-BLOQUEAR THRU P-BLOQUEAR-EXIT
008900     ELSE
009000         IF LK-ACCION-DESBLOQUEAR
009100             PERFORM P-DESBLOQUEAR THRU P-DESBLOQUEAR-EXIT
009200         END-IF
009300     END-IF.
009400     GO TO P-FIN.
009500 P-PRINCIPAL-EXIT.
009600     EXIT.
009700
009800*   28/03/2001 DCF 0156 - SOLO SE BLOQUEA UNA CUENTA QUE ESTE
009900*   ACTIVA; EL RESTO DE ESTADOS SE RECHAZAN SIN TOCAR EL MAESTRO.
010000 P-BLOQUEAR.
010100     IF NOT CTA-ACTIVA
010200         GO TO P-BLOQUEAR-EXIT.
010300     SET CTA-BLOQUEADA TO TRUE.
010400     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
010500     MOVE WS-FECHA-HOY TO CTA-FECHA-ULT-ACTUAL.
010600     REWRITE CTA-REGISTRO INVALID KEY
010700         GO TO PSYS-ERR.
010800     MOVE "OK" TO LK-CODIGO-RESULTADO.
010900     DISPLAY "BANK8 - CUENTA BLOQUEADA " CTA-NUMERO-CUENTA.
011000 P-BLOQUEAR-EXIT.
011100     EXIT.
011200
011300*   28/03/2001 DCF 0156 - SOLO SE DESBLOQUEA UNA CUENTA QUE ESTE
011400*   BLOQUEADA; VUELVE A QUEDAR ACTIVA.
011500 P-DESBLOQUEAR.
011600     IF NOT CTA-BLOQUEADA
011700         GO TO P-DESBLOQUEAR-EXIT.
011800     SET CTA-ACTIVA TO TRUE.
011900     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD.
012000     MOVE WS-FECHA-HOY TO CTA-FECHA-ULT-ACTUAL.
012100     REWRITE CTA-REGISTRO INVALID KEY
012200         GO TO PSYS-ERR.
012300     MOVE "OK" TO LK-CODIGO-RESULTADO.
012400     DISPLAY "BANK8 - CUENTA DESBLOQUEADA " CTA-NUMERO-CUENTA.
012500 P-DESBLOQUEAR-EXIT.
012600     EXIT.
012700
012800 P-FIN.
012900     CLOSE CUENTAS.
013000     EXIT PROGRAM.
013100 P-FIN-EXIT.
013200     EXIT.
013300
013400 PSYS-ERR.
013500     DISPLAY "BANK8 - ERROR DE FICHERO CUENTAS " FS-CUENTAS
013600         " LLAMADA " WS-LLAMADAS.
013700     MOVE "RC" TO LK-CODIGO-RESULTADO.
013800     CLOSE CUENTAS.
013900     EXIT PROGRAM.
